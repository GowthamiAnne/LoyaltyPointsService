000100*****************************************************************
000200* PROGRAM  PTSCALCP                                             *
000300* LANGUAGE COBOL                                                *
000400*                                                                *
000500* THIS SUBPROGRAM IS THE 'PRIMITIVE' LOOKUP AND EVALUATION OF   *
000600* ONE PROMOTION CODE AGAINST THE PROMOTION REFERENCE TABLE.     *
000700* THE TABLE IS LOADED ONCE BY PTSCALCM AT START-UP AND HELD     *
000800* EXTERNAL SO EVERY CALL HERE SEARCHES THE SAME COPY.           *
000900*****************************************************************
001000
001100 IDENTIFICATION DIVISION.
001200*----------------------------------------------------------------*
001300 PROGRAM-ID.    PTSCALCP.
001400 AUTHOR.        L K SETO.
001500 INSTALLATION.  MERIFLIGHT REVENUE ACCOUNTING - DATA PROCESSING.
001600 DATE-WRITTEN.  09/02/1989.
001700 DATE-COMPILED.
001800 SECURITY.      COMPANY CONFIDENTIAL - REVENUE ACCOUNTING USE
001900                 ONLY.  NOT FOR RELEASE OUTSIDE DATA PROCESSING.
002000*----------------------------------------------------------------*
002100*                     C H A N G E    L O G                       *
002200*----------------------------------------------------------------*
002300* 09/02/89  LKS  TKT-1188  ORIGINAL CODING - ACTIVE/INACTIVE     *
002400*                          FLAG CHECK ONLY, NO EXPIRY YET.       *
002500* 07/19/91  RMH  TKT-1401  EXPIRY DATE EVALUATION ADDED - DAYS-  *
002600*                          UNTIL-EXPIRY COMPUTED FROM THE RUN'S  *
002700*                          BUSINESS DATE.                        *
002800* 11/30/92  DWT  TKT-1533  EPOCH-DAY ARITHMETIC INTRODUCED TO    *
002900*                          REPLACE THE OLD 360-DAY-YEAR ESTIMATE *
003000*                          - EXACT CALENDAR DAYS NOW REQUIRED.   *
003100* 04/06/94  LKS  TKT-1699  EXPIRES-SOON WINDOW ADDED, DEFAULT 7  *
003200*                          DAYS, CONFIGURABLE FROM THE PARM CARD.*
003300* 01/12/99  LKS  TKT-2050  Y2K REMEDIATION - EPOCH-DAY MATH      *
003400*                          REVIEWED FOR 4-DIGIT YEARS THROUGHOUT *
003500*                          AND FOR THE YEAR-2000 LEAP-YEAR CASE. *
003600* 08/09/00  PJC  TKT-2119  CORRECTED LEAP-YEAR TEST - A CENTURY  *
003700*                          YEAR IS LEAP ONLY WHEN DIVISIBLE BY   *
003800*                          400 (2000 IS, 1900 WOULD NOT HAVE     *
003900*                          BEEN).                                *
004000* 05/17/02  PJC  TKT-2244  ADDED TRACE SWITCH (UPSI-0) TO ECHO   *
004100*                          THE COMPUTED EPOCH DAYS FOR UNIT      *
004200*                          TESTING.                              *
004300* 06/09/02  PJC  TKT-2321  TRACE SWITCH FROM TKT-2244 WAS NEVER  *
004400*                          ACTUALLY WIRED IN - 0300 NOW DISPLAYS *
004500*                          THE COMPUTED DAYS-UNTIL-EXPIRY WHEN   *
004600*                          PRM-TRACE-ON (UPSI-0) IS SET.         *
004700*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900*----------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-3090.
005200 OBJECT-COMPUTER. IBM-3090.
005300 SPECIAL-NAMES.
005400     UPSI-0 ON STATUS IS PRM-TRACE-ON
005500            OFF STATUS IS PRM-TRACE-OFF.
005600*----------------------------------------------------------------*
005700 DATA DIVISION.
005800*----------------------------------------------------------------*
005900 WORKING-STORAGE SECTION.
006000*   *** PROD LIBRARIAN CHECK-IN STAMP FOLLOWS - DO NOT EDIT ***
006100 01  PTSLIBID              PIC X(122)                 VALUE 'PTSL
006200-    'IBID START: 05/17/02  10:29:11 PCONNELLY    PTSCALCP 0007000
006300-    '  PTS.PROD.PGM                              PTSLIBID END  '.
006400
006500 01  VERSION               PIC X(23) VALUE
006600                               'PTSCALCP 07 OF 05/17/02'.
006700
006800 01  WS-SUB                PIC S9(4) COMP.
006900 01  WS-FOUND-IDX          PIC S9(4) COMP VALUE ZERO.
007000 77  WS-DAYS-UNTIL-EXPIRY  PIC S9(9) COMP.
007100
007200 COPY PTSXPRT.
007300
007400* ----------------------------------------------------------- *
007500* CUMULATIVE DAYS BEFORE EACH MONTH, JANUARY THROUGH DECEMBER, *
007600* FOR A NON-LEAP YEAR.  ADD ONE FOR MARCH ONWARD IN A LEAP     *
007700* YEAR - SEE 0610-TEST-LEAP-YEAR.                              *
007800* ----------------------------------------------------------- *
007900 01  WS-CUM-DAYS-TABLE.
008000     05  FILLER PIC 9(03) VALUE 000.
008100     05  FILLER PIC 9(03) VALUE 031.
008200     05  FILLER PIC 9(03) VALUE 059.
008300     05  FILLER PIC 9(03) VALUE 090.
008400     05  FILLER PIC 9(03) VALUE 120.
008500     05  FILLER PIC 9(03) VALUE 151.
008600     05  FILLER PIC 9(03) VALUE 181.
008700     05  FILLER PIC 9(03) VALUE 212.
008800     05  FILLER PIC 9(03) VALUE 243.
008900     05  FILLER PIC 9(03) VALUE 273.
009000     05  FILLER PIC 9(03) VALUE 304.
009100     05  FILLER PIC 9(03) VALUE 334.
009200 01  WS-CUM-DAYS-TAB REDEFINES WS-CUM-DAYS-TABLE.
009300     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
009400
009500* ----------------------------------------------------------- *
009600* ONE COMMON WORK AREA USED TO COMPUTE THE EPOCH DAY OF        *
009700* EITHER THE BUSINESS DATE OR THE PROMOTION EXPIRY DATE - THE  *
009800* CALLING PARAGRAPH LOADS WS-CALC-YYYY/MM/DD BEFORE PERFORMING *
009900* 0600-CALC-EPOCH-DAY AND READS THE ANSWER BACK IN             *
010000* WS-EPOCH-DAY.                                                *
010100* ----------------------------------------------------------- *
010200 01  WS-EPOCH-CALC-AREA.
010300     05  WS-CALC-YYYY          PIC 9(04).
010400     05  WS-CALC-MM            PIC 9(02).
010500     05  WS-CALC-DD            PIC 9(02).
010600     05  WS-LEAP-YEAR-SW       PIC X(01).
010700         88  WS-IS-LEAP-YEAR      VALUE 'Y'.
010800         88  WS-IS-NOT-LEAP-YEAR  VALUE 'N'.
010900     05  WS-CENTURY-TEST       PIC 9(02).
011000     05  WS-FOUR-TEST          PIC 9(04).
011100     05  WS-4-REMAINDER        PIC 9(02).
011200     05  WS-100-REMAINDER      PIC 9(02).
011300     05  WS-400-REMAINDER      PIC 9(03).
011400     05  WS-DAY-OF-YEAR        PIC 9(03).
011500     05  WS-LEAP-DAYS-BLOCK    PIC 9(07).
011600     05  WS-CENTURY-BLOCK      PIC 9(07).
011700     05  WS-QUAD-BLOCK         PIC 9(07).
011800     05  FILLER                PIC X(08).
011900 01  WS-EPOCH-DAY              PIC S9(09) COMP.
012000
012100 01  WS-BUS-DATE-WORK          PIC 9(08).
012200 01  WS-BUS-DATE-PARTS REDEFINES WS-BUS-DATE-WORK.
012300     05  WS-BUS-YYYY           PIC 9(04).
012400     05  WS-BUS-MM             PIC 9(02).
012500     05  WS-BUS-DD             PIC 9(02).
012600 01  WS-BUS-EPOCH-DAY          PIC S9(09) COMP.
012700
012800 01  WS-EXP-DATE-WORK          PIC 9(08).
012900 01  WS-EXP-DATE-PARTS REDEFINES WS-EXP-DATE-WORK.
013000     05  WS-EXP-YYYY           PIC 9(04).
013100     05  WS-EXP-MM             PIC 9(02).
013200     05  WS-EXP-DD             PIC 9(02).
013300 01  WS-EXP-EPOCH-DAY          PIC S9(09) COMP.
013400
013500 LINKAGE SECTION.
013600 01  LS-PROMO-CODE         PIC X(10).
013700 01  LS-BUSINESS-DATE      PIC 9(08).
013800 01  LS-EXPIRY-WARN-DAYS   PIC 9(03).
013900 01  LS-BONUS-MULTIPLIER   PIC 9V9(04).
014000 01  LS-PROMO-STATUS       PIC X(01).
014100
014200*----------------------------------------------------------------*
014300 PROCEDURE DIVISION USING LS-PROMO-CODE LS-BUSINESS-DATE
014400          LS-EXPIRY-WARN-DAYS LS-BONUS-MULTIPLIER LS-PROMO-STATUS.
014500*----------------------------------------------------------------*
014600
014700 0000-EVALUATE-PROMOTION.
014800     MOVE ZERO TO LS-BONUS-MULTIPLIER
014900     MOVE '0'  TO LS-PROMO-STATUS
015000     MOVE ZERO TO WS-FOUND-IDX
015100
015200     PERFORM 0100-SEARCH-PROMO-TABLE THRU 0100-EXIT
015300         VARYING WS-SUB FROM 1 BY 1
015400         UNTIL WS-SUB > PRTB-COUNT
015500
015600     IF WS-FOUND-IDX > ZERO
015700         PERFORM 0200-EVALUATE-STATUS THRU 0200-EXIT
015800     END-IF
015900
016000     GOBACK
016100     .
016200
016300 0100-SEARCH-PROMO-TABLE.
016400*---------------------------------------------------------
016500* AS IN PTSCALCF - WS-SUB IS ONE PAST THE MATCH WHEN THE   *
016600* LOOP STOPS, SO THE MATCHING SUBSCRIPT IS SAVED HERE.     *
016700*---------------------------------------------------------
016800     IF WS-FOUND-IDX = ZERO
016900         IF PRTB-PROMO-CODE(WS-SUB) = LS-PROMO-CODE
017000             MOVE WS-SUB TO WS-FOUND-IDX
017100         END-IF
017200     END-IF
017300     .
017400 0100-EXIT.
017500     EXIT.
017600
017700 0200-EVALUATE-STATUS.
017800     MOVE PRTB-BONUS-MULTIPLIER(WS-FOUND-IDX)
017900                              TO LS-BONUS-MULTIPLIER
018000
018100     IF NOT PRTB-PROMO-ACTIVE(WS-FOUND-IDX)
018200         MOVE ZERO TO LS-BONUS-MULTIPLIER
018300         MOVE '2'  TO LS-PROMO-STATUS
018400     ELSE
018500         IF PRTB-EXPIRY-NOT-SET(WS-FOUND-IDX)
018600         OR PRTB-EXPIRY-BLANK(WS-FOUND-IDX)
018700             MOVE '1' TO LS-PROMO-STATUS
018800         ELSE
018900             PERFORM 0300-CALC-DAYS-UNTIL-EXPIRY THRU 0300-EXIT
019000             EVALUATE TRUE
019100                 WHEN WS-DAYS-UNTIL-EXPIRY NOT > ZERO
019200                     MOVE ZERO TO LS-BONUS-MULTIPLIER
019300                     MOVE '4'  TO LS-PROMO-STATUS
019400                 WHEN WS-DAYS-UNTIL-EXPIRY <= LS-EXPIRY-WARN-DAYS
019500                     MOVE '3'  TO LS-PROMO-STATUS
019600                 WHEN OTHER
019700                     MOVE '1'  TO LS-PROMO-STATUS
019800             END-EVALUATE
019900         END-IF
020000     END-IF
020100     .
020200 0200-EXIT.
020300     EXIT.
020400
020500 0300-CALC-DAYS-UNTIL-EXPIRY.
020600*---------------------------------------------------------
020700* DAYS-UNTIL-EXPIRY = EPOCH DAY OF THE EXPIRY DATE MINUS   *
020800* EPOCH DAY OF THE CURRENT BUSINESS DATE.                  *
020900*---------------------------------------------------------
021000     MOVE LS-BUSINESS-DATE                TO WS-BUS-DATE-WORK
021100     MOVE WS-BUS-YYYY                     TO WS-CALC-YYYY
021200     MOVE WS-BUS-MM                       TO WS-CALC-MM
021300     MOVE WS-BUS-DD                       TO WS-CALC-DD
021400     PERFORM 0600-CALC-EPOCH-DAY THRU 0600-EXIT
021500     MOVE WS-EPOCH-DAY                    TO WS-BUS-EPOCH-DAY
021600
021700     MOVE PRTB-EXPIRY-DATE(WS-FOUND-IDX)  TO WS-EXP-DATE-WORK
021800     MOVE WS-EXP-YYYY                     TO WS-CALC-YYYY
021900     MOVE WS-EXP-MM                       TO WS-CALC-MM
022000     MOVE WS-EXP-DD                       TO WS-CALC-DD
022100     PERFORM 0600-CALC-EPOCH-DAY THRU 0600-EXIT
022200     MOVE WS-EPOCH-DAY                    TO WS-EXP-EPOCH-DAY
022300
022400     COMPUTE WS-DAYS-UNTIL-EXPIRY =
022500         WS-EXP-EPOCH-DAY - WS-BUS-EPOCH-DAY
022600
022700     IF PRM-TRACE-ON
022800         DISPLAY 'PTSCALCP TRACE - DAYS UNTIL EXPIRY '
022900                 WS-DAYS-UNTIL-EXPIRY
023000     END-IF
023100     .
023200 0300-EXIT.
023300     EXIT.
023400
023500 0600-CALC-EPOCH-DAY.
023600*---------------------------------------------------------
023700* CIVIL-CALENDAR EPOCH DAY NUMBER FOR WS-CALC-YYYY/MM/DD,  *
023800* COUNTING FROM AN ARBITRARY FIXED ORIGIN.  ONLY THE       *
023900* DIFFERENCE BETWEEN TWO SUCH NUMBERS IS EVER USED, SO THE *
024000* CHOICE OF ORIGIN DOES NOT MATTER.  NO INTRINSIC DATE     *
024100* FUNCTION IS USED - INTEGER DIVIDE TRUNCATES NATURALLY    *
024200* WHEN THE RECEIVING FIELD HAS NO DECIMAL PLACES.          *
024300*---------------------------------------------------------
024400     PERFORM 0610-TEST-LEAP-YEAR THRU 0610-EXIT
024500
024600     MOVE WS-CUM-DAYS(WS-CALC-MM) TO WS-DAY-OF-YEAR
024700     ADD  WS-CALC-DD              TO WS-DAY-OF-YEAR
024800
024900     IF WS-CALC-MM > 2 AND WS-IS-LEAP-YEAR
025000         ADD 1 TO WS-DAY-OF-YEAR
025100     END-IF
025200
025300     DIVIDE WS-CALC-YYYY BY 4   GIVING WS-QUAD-BLOCK
025400                                 REMAINDER WS-4-REMAINDER
025500     DIVIDE WS-CALC-YYYY BY 100 GIVING WS-CENTURY-BLOCK
025600                                 REMAINDER WS-100-REMAINDER
025700     DIVIDE WS-CALC-YYYY BY 400 GIVING WS-LEAP-DAYS-BLOCK
025800                                 REMAINDER WS-400-REMAINDER
025900
026000     COMPUTE WS-EPOCH-DAY =
026100         (WS-CALC-YYYY - 1) * 365
026200         + WS-QUAD-BLOCK - WS-CENTURY-BLOCK + WS-LEAP-DAYS-BLOCK
026300         + WS-DAY-OF-YEAR
026400     .
026500 0600-EXIT.
026600     EXIT.
026700
026800 0610-TEST-LEAP-YEAR.
026900*---------------------------------------------------------
027000* LEAP IF DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR      *
027100* DIVISIBLE BY 400) - 2000 WAS LEAP, 1900 WOULD NOT HAVE   *
027200* BEEN (SEE TKT-2119).                                     *
027300*---------------------------------------------------------
027400     MOVE 'N' TO WS-LEAP-YEAR-SW
027500
027600     DIVIDE WS-CALC-YYYY BY 4   GIVING WS-FOUR-TEST
027700                                 REMAINDER WS-4-REMAINDER
027800     DIVIDE WS-CALC-YYYY BY 100 GIVING WS-CENTURY-TEST
027900                                 REMAINDER WS-100-REMAINDER
028000
028100     IF WS-4-REMAINDER = ZERO
028200         IF WS-100-REMAINDER NOT = ZERO
028300             MOVE 'Y' TO WS-LEAP-YEAR-SW
028400         ELSE
028500             DIVIDE WS-CALC-YYYY BY 400
028600                         GIVING WS-LEAP-DAYS-BLOCK
028700                         REMAINDER WS-400-REMAINDER
028800             IF WS-400-REMAINDER = ZERO
028900                 MOVE 'Y' TO WS-LEAP-YEAR-SW
029000             END-IF
029100         END-IF
029200     END-IF
029300     .
029400 0610-EXIT.
029500     EXIT.
029600
029700 END PROGRAM PTSCALCP.
