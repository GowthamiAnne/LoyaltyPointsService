000100*****************************************************************
000200* PROGRAM  PTSCALCE                                             *
000300* LANGUAGE COBOL                                                *
000400*                                                                *
000500* THIS SUBPROGRAM IS THE CALCULATOR FOR THE LOYALTY POINTS      *
000600* QUOTE BATCH.  IT EDITS ONE QUOTE REQUEST, DRIVES THE FX AND   *
000700* PROMOTION LOOKUP SUBPROGRAMS, AND RETURNS THE POINT           *
000800* BREAKDOWN AND ANY WARNING CODES TO THE CALLING DRIVER.        *
000900*****************************************************************
001000
001100 IDENTIFICATION DIVISION.
001200*----------------------------------------------------------------*
001300 PROGRAM-ID.    PTSCALCE.
001400 AUTHOR.        R M HOLLOWAY.
001500 INSTALLATION.  MERIFLIGHT REVENUE ACCOUNTING - DATA PROCESSING.
001600 DATE-WRITTEN.  03/14/1989.
001700 DATE-COMPILED.
001800 SECURITY.      COMPANY CONFIDENTIAL - REVENUE ACCOUNTING USE
001900                 ONLY.  NOT FOR RELEASE OUTSIDE DATA PROCESSING.
002000*----------------------------------------------------------------*
002100*                     C H A N G E    L O G                       *
002200*----------------------------------------------------------------*
002300* 03/14/89  RMH  TKT-1102  ORIGINAL CODING - BASE POINTS AND     *
002400*                          TIER BONUS ONLY, NO PROMOTIONS YET.  *
002500* 09/02/89  RMH  TKT-1188  ADDED PROMOTIONAL BONUS CALL TO      *
002600*                          PTSCALCP.                             *
002700* 02/11/90  DWT  TKT-1245  CORRECTED TRUNCATION ON TIER BONUS -  *
002800*                          WAS ROUNDING, SPEC CALLS FOR FLOOR.   *
002900* 07/19/91  RMH  TKT-1401  ADDED VALIDATION CASCADE PER REVENUE  *
003000*                          ASSURANCE REQUEST - CABIN CLASS AND   *
003100*                          CUSTOMER TIER EDITS.                  *
003200* 11/30/92  DWT  TKT-1533  CAPPING RULE ADDED - CONFIGURABLE     *
003300*                          MAX-POINTS FROM PARM RECORD.          *
003400* 04/06/94  LKS  TKT-1699  WARNING CODE TABLE INTRODUCED, UP TO  *
003500*                          THREE WARNINGS PER QUOTE.             *
003600* 10/22/95  LKS  TKT-1802  FARE AMOUNT VALIDATION TIGHTENED -    *
003700*                          MUST BE STRICTLY GREATER THAN ZERO.   *
003800* 06/03/97  DWT  TKT-1955  EFFECTIVE FX RATE NOW REPORTED BACK   *
003900*                          ROUNDED HALF-UP TO 2 DECIMALS.        *
004000* 09/07/97  DPR  TKT-2296  QUOTE REQUEST/RESULT AND PARM RECORDS *
004100*                          WIDENED - LINKAGE BUFFER SIZES ON     *
004200*                          THE CALL TO THIS PROGRAM RESIZED.     *
004300* 01/12/99  LKS  TKT-2050  Y2K REMEDIATION - BUSINESS DATE IN    *
004400*                          PARM RECORD EXPANDED TO 4-DIGIT YEAR, *
004500*                          ALL DATE MATH IN PTSCALCP REVIEWED.   *
004600* 08/09/00  PJC  TKT-2119  MINOR - CORRECTED WARNING TEXT FOR    *
004700*                          POINTS CAPPED AT MAXIMUM.             *
004800* 05/17/02  PJC  TKT-2244  ADDED TRACE SWITCH (UPSI-0) FOR       *
004900*                          UNIT-TEST DIAGNOSTICS.                *
005000* 06/02/02  PJC  TKT-2318  DROPPED ROUNDED ON THE INTERMEDIATE   *
005100*                          CURRENCY CONVERSION - COMPUTE NOW     *
005200*                          TRUNCATES AS THE SPEC REQUIRES, NOT   *
005300*                          ROUNDS, TO AVOID OVERSTATING POINTS.  *
005400* 06/09/02  PJC  TKT-2320  CURRENCY-CODE EDIT NOW REJECTS A      *
005500*                          PARTIALLY-BLANK CODE (E.G. 'US ') -   *
005600*                          PREVIOUSLY ONLY A FULLY-BLANK CODE    *
005700*                          WAS CAUGHT, LETTING BAD CODES FALL    *
005800*                          THROUGH TO THE FX LOOKUP.             *
005900*----------------------------------------------------------------*
006000 ENVIRONMENT DIVISION.
006100*----------------------------------------------------------------*
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-3090.
006400 OBJECT-COMPUTER. IBM-3090.
006500 SPECIAL-NAMES.
006600     UPSI-0 ON STATUS IS ENG-TRACE-ON
006700            OFF STATUS IS ENG-TRACE-OFF.
006800*----------------------------------------------------------------*
006900 DATA DIVISION.
007000*----------------------------------------------------------------*
007100 WORKING-STORAGE SECTION.
007200*   *** PROD LIBRARIAN CHECK-IN STAMP FOLLOWS - DO NOT EDIT ***
007300 01  PTSLIBID              PIC X(122)                 VALUE 'PTSL
007400-    'IBID START: 05/17/02  10:15:03 PCONNELLY    PTSCALCE 0009000
007500-    '  PTS.PROD.PGM                              PTSLIBID END  '.
007600
007700 01  VERSION               PIC X(23) VALUE
007800                               'PTSCALCE 09 OF 05/17/02'.
007900
008000 01  WS-SUB                PIC S9(4) COMP.
008100 77  WS-VALIDATION-MSG-IDX PIC S9(4) COMP.
008200
008300* ----------------------------------------------------------- *
008400* WORKING COPIES OF THE REQUEST AND RESULT SHAPES, LAID OVER  *
008500* THE FLAT LINKAGE BUFFERS ON THE WAY IN AND OUT.             *
008600* ----------------------------------------------------------- *
008700 01  ENGRQ-REQUEST.
008800     COPY PTSXQRQ REPLACING 'WRK' BY 'ENGRQ'.
008900
009000 01  ENGRS-RESULT.
009100     COPY PTSXQRS REPLACING 'WRK' BY 'ENGRS'.
009200
009300* ----------------------------------------------------------- *
009400* CURRENT RUN PARAMETERS, PASSED DOWN FROM PTSCALCM.          *
009500* ----------------------------------------------------------- *
009600 01  ENGPM-PARMS.
009700     COPY PTSXPARM REPLACING 'WRK' BY 'ENGPM'.
009800
009900* ----------------------------------------------------------- *
010000* WORK AREAS FOR THE CALCULATION ITSELF                       *
010100* ----------------------------------------------------------- *
010200 01  WS-CALC-AREA.
010300     05  WS-CONVERTED-AMOUNT     PIC S9(9)V9(4).
010400     05  WS-CONVERTED-AMOUNT-N REDEFINES WS-CONVERTED-AMOUNT.
010500         10  WS-CONV-WHOLE       PIC S9(9).
010600         10  WS-CONV-FRACTION    PIC 9(4).
010700     05  WS-FX-RATE              PIC 9(3)V9(4).
010800     05  WS-FX-FOUND-SW          PIC X(01).
010900         88  WS-FX-FOUND           VALUE 'Y'.
011000         88  WS-FX-NOT-FOUND       VALUE 'N'.
011100     05  WS-TIER-MULTIPLIER      PIC 9V99.
011200     05  WS-TOTAL-BEFORE-CAP     PIC S9(9).
011300     05  WS-CAP-APPLIED-SW       PIC X(01).
011400         88  WS-CAP-WAS-APPLIED    VALUE 'Y'.
011500     05  WS-WARNING-COUNT        PIC S9(4) COMP.
011600     05  FILLER                  PIC X(10).
011700
011800* ----------------------------------------------------------- *
011900* VALIDATION ERROR MESSAGE TABLE - LOADED BY VALUE, SEARCHED  *
012000* BY THE VALIDATION CASCADE BELOW.                            *
012100* ----------------------------------------------------------- *
012200 01  WS-VALIDATION-MESSAGES.
012300     05  FILLER PIC X(40) VALUE
012400         'Fare amount must be greater than zero  '.
012500     05  FILLER PIC X(40) VALUE
012600         'Invalid currency code                  '.
012700     05  FILLER PIC X(40) VALUE
012800         'Invalid cabin class                    '.
012900     05  FILLER PIC X(40) VALUE
013000         'Invalid customer tier                  '.
013100 01  WS-VALIDATION-MSG REDEFINES WS-VALIDATION-MESSAGES.
013200     05  WS-VALIDATION-MSG-TXT OCCURS 4 TIMES PIC X(40).
013300
013400* ----------------------------------------------------------- *
013500* TIER BONUS MULTIPLIER TABLE                                 *
013600* ----------------------------------------------------------- *
013700 01  WS-TIER-TABLE.
013800     05  FILLER PIC X(10) VALUE 'NONE      '.
013900     05  FILLER PIC 9V99  VALUE 0.00.
014000     05  FILLER PIC X(10) VALUE 'SILVER    '.
014100     05  FILLER PIC 9V99  VALUE 0.15.
014200     05  FILLER PIC X(10) VALUE 'GOLD      '.
014300     05  FILLER PIC 9V99  VALUE 0.30.
014400     05  FILLER PIC X(10) VALUE 'PLATINUM  '.
014500     05  FILLER PIC 9V99  VALUE 0.50.
014600 01  WS-TIER-TAB REDEFINES WS-TIER-TABLE.
014700     05  WS-TIER-ENTRY OCCURS 4 TIMES.
014800         10  WS-TIER-NAME       PIC X(10).
014900         10  WS-TIER-PCT        PIC 9V99.
015000
015100 01  WS-WARNING-TEXT-TABLE.
015200     05  FILLER PIC X(20) VALUE 'POINTS_CAPPED_AT_MAX'.
015300     05  FILLER PIC X(20) VALUE 'PROMO_INACTIVE      '.
015400     05  FILLER PIC X(20) VALUE 'PROMO_EXPIRES_SOON  '.
015500     05  FILLER PIC X(20) VALUE 'PROMO_EXPIRED       '.
015600 01  WS-WARNING-TEXT REDEFINES WS-WARNING-TEXT-TABLE.
015700     05  WS-WARNING-TXT OCCURS 4 TIMES PIC X(20).
015800
015900 01  WS-WARNING-SLOT-NO      PIC 9(01).
016000     88  WS-WARN-CAPPED         VALUE 1.
016100     88  WS-WARN-INACTIVE       VALUE 2.
016200     88  WS-WARN-EXPIRES-SOON   VALUE 3.
016300     88  WS-WARN-EXPIRED        VALUE 4.
016400
016500* ----------------------------------------------------------- *
016600* LINKAGE PASSED TO/FROM THE FX RATE LOOKUP SUBPROGRAM        *
016700* ----------------------------------------------------------- *
016800 01  WS-FX-LINK-FROM        PIC X(03).
016900 01  WS-FX-LINK-TO          PIC X(03).
017000 01  WS-FX-LINK-RATE        PIC 9(3)V9(4).
017100 01  WS-FX-LINK-FOUND       PIC X(01).
017200
017300* ----------------------------------------------------------- *
017400* LINKAGE PASSED TO/FROM THE PROMOTION LOOKUP SUBPROGRAM      *
017500* ----------------------------------------------------------- *
017600 01  WS-PROMO-LINK-CODE       PIC X(10).
017700 01  WS-PROMO-LINK-BUS-DATE   PIC 9(08).
017800 01  WS-PROMO-LINK-WARN-DAYS  PIC 9(03).
017900 01  WS-PROMO-LINK-MULT       PIC 9V9(04).
018000 01  WS-PROMO-LINK-STATUS     PIC X(01).
018100     88  WS-PROMO-LINK-NONE       VALUE '0'.
018200     88  WS-PROMO-LINK-OK         VALUE '1'.
018300     88  WS-PROMO-LINK-INACTIVE   VALUE '2'.
018400     88  WS-PROMO-LINK-SOON       VALUE '3'.
018500     88  WS-PROMO-LINK-EXPIRED    VALUE '4'.
018600
018700 01  CR                      PIC 9(02).
018800 01  RC                      PIC 9(02).
018900
019000 LINKAGE SECTION.
019100 01  LS-REQUEST              PIC X(120).
019200 01  LS-RESULT               PIC X(176).
019300 01  LS-PARMS                PIC X(48).
019400 01  LS-CR                   PIC 9(02).
019500 01  LS-RC                   PIC 9(02).
019600
019700*----------------------------------------------------------------*
019800 PROCEDURE DIVISION USING LS-REQUEST LS-RESULT LS-PARMS
019900          LS-CR LS-RC.
020000*----------------------------------------------------------------*
020100
020200 0000-CALCULATE-QUOTE.
020300*---------------------------------------
020400* ENTRY POINT - OVERLAY THE FLAT BUFFERS *
020500*---------------------------------------
020600     MOVE ZERO             TO CR RC
020700     MOVE LS-REQUEST       TO ENGRQ-REQUEST
020800     MOVE LS-PARMS         TO ENGPM-PARMS
020900     INITIALIZE ENGRS-RESULT WS-CALC-AREA
021000     MOVE ENGRQ-REQUEST-ID TO ENGRS-REQUEST-ID
021100     MOVE ZERO             TO WS-WARNING-COUNT
021200
021300     PERFORM 1000-VALIDATE-REQUEST THRU 1000-EXIT
021400
021500     IF ENGRS-STATUS-ERROR
021600         CONTINUE
021700     ELSE
021800         PERFORM 2000-CONVERT-CURRENCY THRU 2000-EXIT
021900         IF ENGRS-STATUS-ERROR
022000             CONTINUE
022100         ELSE
022200             PERFORM 3000-CALCULATE-BASE-POINTS THRU 3000-EXIT
022300             PERFORM 4000-CALCULATE-TIER-BONUS  THRU 4000-EXIT
022400             PERFORM 5000-CALCULATE-PROMO-BONUS THRU 5000-EXIT
022500             PERFORM 6000-APPLY-CAP             THRU 6000-EXIT
022600             SET ENGRS-STATUS-SUCCESS TO TRUE
022700         END-IF
022800     END-IF
022900
023000     PERFORM 7000-BUILD-WARNING-STRING THRU 7000-EXIT
023100     MOVE ENGRS-RESULT TO LS-RESULT
023200     MOVE CR           TO LS-CR
023300     MOVE RC           TO LS-RC
023400     GOBACK
023500     .
023600
023700 1000-VALIDATE-REQUEST.
023800*---------------------------------------------------------
023900* VALIDATION CASCADE - FIRST FAILURE REJECTS THE RECORD.  *
024000* ORDER OF THE CHECKS IS PART OF THE SPECIFICATION - DO   *
024100* NOT REORDER WITHOUT REVENUE ASSURANCE SIGN-OFF.         *
024200*---------------------------------------------------------
024300     SET ENGRS-STATUS-SUCCESS TO TRUE
024400
024500     IF ENGRQ-FARE-AMOUNT NOT > ZERO
024600         SET ENGRS-STATUS-ERROR TO TRUE
024700         MOVE 1 TO WS-VALIDATION-MSG-IDX
024800     END-IF
024900
025000     IF ENGRS-STATUS-SUCCESS
025100*           CURRENCY CODE MUST BE EXACTLY 3 NON-BLANK CHARACTERS -
025200*           A PARTIALLY-BLANK CODE (E.G. 'US ') MUST BE REJECTED
025300*           HERE, NOT LEFT TO FAIL THE FX LOOKUP (TKT-2320)
025400         IF ENGRQ-CCY-CHAR(1) = SPACE OR
025500             ENGRQ-CCY-CHAR(2) = SPACE OR
025600             ENGRQ-CCY-CHAR(3) = SPACE
025700             SET ENGRS-STATUS-ERROR TO TRUE
025800             MOVE 2 TO WS-VALIDATION-MSG-IDX
025900         END-IF
026000     END-IF
026100
026200     IF ENGRS-STATUS-SUCCESS
026300         IF NOT ENGRQ-CABIN-CLASS-VALID
026400             SET ENGRS-STATUS-ERROR TO TRUE
026500             MOVE 3 TO WS-VALIDATION-MSG-IDX
026600         END-IF
026700     END-IF
026800
026900     IF ENGRS-STATUS-SUCCESS
027000         IF NOT ENGRQ-CUSTOMER-TIER-VALID
027100             SET ENGRS-STATUS-ERROR TO TRUE
027200             MOVE 4 TO WS-VALIDATION-MSG-IDX
027300         END-IF
027400     END-IF
027500
027600     IF ENGRS-STATUS-ERROR
027700         MOVE WS-VALIDATION-MSG-TXT(WS-VALIDATION-MSG-IDX)
027800                                 TO ENGRS-ERROR-MESSAGE
027900         MOVE 12 TO CR
028000         MOVE WS-VALIDATION-MSG-IDX TO RC
028100     END-IF
028200     .
028300 1000-EXIT.
028400     EXIT.
028500
028600 2000-CONVERT-CURRENCY.
028700*---------------------------------------------------------
028800* USD REQUIRES NO LOOKUP.  ANY OTHER CURRENCY IS PRICED   *
028900* THROUGH THE FX RATE SUBPROGRAM PTSCALCF.                *
029000*---------------------------------------------------------
029100     IF ENGRQ-CURRENCY-CODE = 'USD'
029200         MOVE ENGRQ-FARE-AMOUNT-U TO WS-CONVERTED-AMOUNT
029300         MOVE 1.0000 TO WS-FX-RATE
029400     ELSE
029500         MOVE ENGRQ-CURRENCY-CODE TO WS-FX-LINK-FROM
029600         MOVE 'USD'               TO WS-FX-LINK-TO
029700         CALL 'PTSCALCF' USING WS-FX-LINK-FROM WS-FX-LINK-TO
029800                               WS-FX-LINK-RATE WS-FX-LINK-FOUND
029900             ON EXCEPTION
030000                 MOVE 'N' TO WS-FX-LINK-FOUND
030100         END-CALL
030200
030300         IF WS-FX-LINK-FOUND = 'Y'
030400             MOVE WS-FX-LINK-RATE TO WS-FX-RATE
030500*           NO ROUNDED HERE - SPEC CALLS FOR THE INTERMEDIATE
030600*           CONVERTED AMOUNT TO BE TRUNCATED, NOT ROUNDED, SO
030700*           COMPUTE TRUNCATES TOWARD ZERO ON THE 4-DECIMAL
030800*           RECEIVING FIELD (SEE TKT-2318).
030900             COMPUTE WS-CONVERTED-AMOUNT =
031000                 ENGRQ-FARE-AMOUNT-U * WS-FX-RATE
031100         ELSE
031200             SET ENGRS-STATUS-ERROR TO TRUE
031300             MOVE 'FX RATE NOT AVAILABLE' TO ENGRS-ERROR-MESSAGE
031400             MOVE 12 TO CR
031500             MOVE 20 TO RC
031600         END-IF
031700     END-IF
031800
031900     IF ENGRS-STATUS-SUCCESS
032000         COMPUTE ENGRS-EFFECTIVE-FX-RATE ROUNDED =
032100             WS-CONVERTED-AMOUNT / ENGRQ-FARE-AMOUNT-U
032200     END-IF
032300     .
032400 2000-EXIT.
032500     EXIT.
032600
032700 3000-CALCULATE-BASE-POINTS.
032800*---------------------------------------------------------
032900* BASE POINTS ARE THE INTEGER FLOOR OF THE CONVERTED      *
033000* AMOUNT.  COMPUTE WITHOUT ROUNDED TRUNCATES TOWARD ZERO  *
033100* WHEN THE RECEIVING FIELD HAS NO DECIMAL PLACES.         *
033200*---------------------------------------------------------
033300     COMPUTE ENGRS-BASE-POINTS = WS-CONVERTED-AMOUNT
033400     .
033500 3000-EXIT.
033600     EXIT.
033700
033800 4000-CALCULATE-TIER-BONUS.
033900*---------------------------------------------------------
034000* LOOK UP THE CUSTOMER TIER MULTIPLIER AND TRUNCATE.      *
034100*---------------------------------------------------------
034200     MOVE ZERO TO WS-TIER-MULTIPLIER
034300     PERFORM 4100-FIND-TIER THRU 4100-EXIT
034400         VARYING WS-SUB FROM 1 BY 1
034500         UNTIL WS-SUB > 4
034600
034700     COMPUTE ENGRS-TIER-BONUS =
034800         ENGRS-BASE-POINTS * WS-TIER-MULTIPLIER
034900     .
035000 4000-EXIT.
035100     EXIT.
035200
035300 4100-FIND-TIER.
035400     IF WS-TIER-NAME(WS-SUB) = ENGRQ-CUSTOMER-TIER
035500         MOVE WS-TIER-PCT(WS-SUB) TO WS-TIER-MULTIPLIER
035600     END-IF
035700     .
035800 4100-EXIT.
035900     EXIT.
036000
036100 5000-CALCULATE-PROMO-BONUS.
036200*---------------------------------------------------------
036300* A BLANK PROMO CODE NEEDS NO CALL.  OTHERWISE PTSCALCP   *
036400* RETURNS AN EVALUATION STATUS AND THE BONUS MULTIPLIER   *
036500* TO APPLY (ZERO WHEN THE PROMOTION IS UNKNOWN, INACTIVE  *
036600* OR EXPIRED).                                            *
036700*---------------------------------------------------------
036800     MOVE ZERO TO ENGRS-PROMO-BONUS
036900
037000     IF NOT ENGRQ-PROMO-CODE-BLANK
037100         MOVE ENGRQ-PROMO-CODE      TO WS-PROMO-LINK-CODE
037200         MOVE ENGPM-BUSINESS-DATE   TO WS-PROMO-LINK-BUS-DATE
037300         MOVE ENGPM-EXPIRY-WARN-DAYS
037400                                    TO WS-PROMO-LINK-WARN-DAYS
037500         CALL 'PTSCALCP' USING WS-PROMO-LINK-CODE
037600                               WS-PROMO-LINK-BUS-DATE
037700                               WS-PROMO-LINK-WARN-DAYS
037800                               WS-PROMO-LINK-MULT
037900                               WS-PROMO-LINK-STATUS
038000             ON EXCEPTION
038100                 SET WS-PROMO-LINK-NONE TO TRUE
038200         END-CALL
038300
038400         EVALUATE TRUE
038500             WHEN WS-PROMO-LINK-NONE
038600                 CONTINUE
038700             WHEN WS-PROMO-LINK-INACTIVE
038800                 SET WS-WARN-INACTIVE TO TRUE
038900                 PERFORM 7100-ADD-WARNING THRU 7100-EXIT
039000             WHEN WS-PROMO-LINK-EXPIRED
039100                 SET WS-WARN-EXPIRED TO TRUE
039200                 PERFORM 7100-ADD-WARNING THRU 7100-EXIT
039300             WHEN WS-PROMO-LINK-SOON
039400                 COMPUTE ENGRS-PROMO-BONUS =
039500                     ENGRS-BASE-POINTS * WS-PROMO-LINK-MULT
039600                 SET WS-WARN-EXPIRES-SOON TO TRUE
039700                 PERFORM 7100-ADD-WARNING THRU 7100-EXIT
039800             WHEN WS-PROMO-LINK-OK
039900                 COMPUTE ENGRS-PROMO-BONUS =
040000                     ENGRS-BASE-POINTS * WS-PROMO-LINK-MULT
040100         END-EVALUATE
040200     END-IF
040300     .
040400 5000-EXIT.
040500     EXIT.
040600
040700 6000-APPLY-CAP.
040800*---------------------------------------------------------
040900* CAP THE COMBINED TOTAL AT THE CONFIGURED MAXIMUM.       *
041000*---------------------------------------------------------
041100     COMPUTE WS-TOTAL-BEFORE-CAP =
041200         ENGRS-BASE-POINTS + ENGRS-TIER-BONUS
041300                           + ENGRS-PROMO-BONUS
041400
041500     IF WS-TOTAL-BEFORE-CAP > ENGPM-MAX-POINTS
041600         MOVE ENGPM-MAX-POINTS TO ENGRS-TOTAL-POINTS
041700         SET WS-WARN-CAPPED TO TRUE
041800         PERFORM 7100-ADD-WARNING THRU 7100-EXIT
041900     ELSE
042000         MOVE WS-TOTAL-BEFORE-CAP TO ENGRS-TOTAL-POINTS
042100     END-IF
042200     .
042300 6000-EXIT.
042400     EXIT.
042500
042600 7000-BUILD-WARNING-STRING.
042700*---------------------------------------------------------
042800* NOTHING FURTHER TO DO - WARNINGS WERE MOVED DIRECTLY     *
042900* INTO ENGRS-WARNING-CODE AS THEY WERE RAISED.  PARAGRAPH  *
043000* KEPT SEPARATE SO A FUTURE FORMAT CHANGE HAS A SINGLE     *
043100* PLACE TO LAND.                                           *
043200*---------------------------------------------------------
043300     CONTINUE
043400     .
043500 7000-EXIT.
043600     EXIT.
043700
043800 7100-ADD-WARNING.
043900*---------------------------------------------------------
044000* SHARED HELPER - APPENDS ONE WARNING CODE TO THE RESULT   *
044100* RECORD'S THREE-DEEP WARNING TABLE IF ROOM REMAINS.  THE  *
044200* CALLER SETS WS-WARNING-SLOT-NO (VIA ITS 88-LEVEL) BEFORE *
044300* PERFORMING THIS PARAGRAPH.                               *
044400*---------------------------------------------------------
044500     IF WS-WARNING-COUNT < 3
044600         ADD 1 TO WS-WARNING-COUNT
044700         MOVE WS-WARNING-TXT(WS-WARNING-SLOT-NO)
044800                          TO ENGRS-WARNING-CODE(WS-WARNING-COUNT)
044900     END-IF
045000     .
045100 7100-EXIT.
045200     EXIT.
045300
045400 END PROGRAM PTSCALCE.
