000100*****************************************************************
000200* PTSXFXT  -  FX-RATE TABLE, HELD EXTERNAL SO PTSCALCM (WHICH   *
000300*             LOADS IT FROM THE FX-RATES REFERENCE FILE AT      *
000400*             START-UP) AND PTSCALCF (WHICH SEARCHES IT ON      *
000500*             EVERY NON-USD REQUEST) SHARE ONE COPY OF STORAGE  *
000600*             WITHOUT PASSING THE WHOLE TABLE ON EACH CALL.     *
000700*****************************************************************
000800    01  FXTB-TABLE                EXTERNAL.
000900        05  FXTB-COUNT            PIC S9(4) COMP.
001000        05  FILLER                PIC X(04).
001100        05  FXTB-ENTRY OCCURS 500 TIMES
001200                       INDEXED BY FXTB-IDX.
001300            COPY PTSXFXR REPLACING 'WRK' BY 'FXTB'.
