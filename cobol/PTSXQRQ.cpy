000100*****************************************************************
000200* PTSXQRQ  -  GENERIC SHAPE OF THE LOYALTY QUOTE REQUEST RECORD *
000300*             ONE 120-BYTE RECORD PER FARE TO BE PRICED.        *
000400*                                                                *
000500* THIS MEMBER IS NEVER COPIED PLAIN - ALWAYS COPY WITH           *
000600* REPLACING 'WRK' BY <PREFIX> SO THE SAME SHAPE CAN BE LAID      *
000700* OVER THE QUOTE-REQUESTS FD (PREFIX QREQF) AND OVER THE FLAT    *
000800* LINKAGE BUFFER RECEIVED BY THE CALCULATION ENGINE (ENGRQ).     *
000900*                                                                *
001000* WIDENED 09/07/97 (D.PRUITT, TKT-2296) TO CARRY THE EXTRACT'S   *
001100* FULL BOOKING CONTEXT (LOCATOR, ROUTING, FLIGHT DATE, FARE      *
001200* BASIS, LOYALTY ACCOUNT NUMBER) - ONLY REQUEST-ID, FARE-AMOUNT, *
001300* CURRENCY-CODE, CABIN-CLASS, CUSTOMER-TIER AND PROMO-CODE ARE   *
001400* ACTUALLY EDITED OR PRICED BY PTSCALCE; THE REST PASSES THROUGH *
001500* UNTOUCHED AND IS RESERVED FOR A LATER RELEASE OF THIS SYSTEM.  *
001600*****************************************************************
001700    05  WRK-REQUEST-ID           PIC X(10).
001800    05  WRK-RECORD-TYPE          PIC X(02).
001900        88  WRK-RECORD-IS-QUOTE-REQ VALUE 'QR'.
002000    05  WRK-FARE-AMOUNT          PIC S9(7)V99.
002100    05  WRK-FARE-AMOUNT-U REDEFINES WRK-FARE-AMOUNT
002200                                PIC 9(7)V99.
002300    05  WRK-CURRENCY-CODE        PIC X(03).
002400    05  WRK-CCY-CODE-CHARS REDEFINES WRK-CURRENCY-CODE.
002500*       BYTE-BY-BYTE VIEW USED BY THE ENGINE TO PROVE THE CODE IS
002600*       EXACTLY THREE NON-BLANK CHARACTERS, NOT JUST NOT-ALL-BLANK
002700        10  WRK-CCY-CHAR         PIC X(01) OCCURS 3 TIMES.
002800    05  WRK-CABIN-CLASS          PIC X(15).
002900*       CABIN CLASS IS EDITED BUT DOES NOT ENTER THE CALCULATION
003000        88  WRK-CABIN-CLASS-VALID
003100                                VALUE 'ECONOMY        '
003200                                      'PREMIUM_ECONOMY'
003300                                      'BUSINESS       '
003400                                      'FIRST          '.
003500    05  WRK-CUSTOMER-TIER        PIC X(10).
003600        88  WRK-CUSTOMER-TIER-VALID
003700                                VALUE 'NONE      '
003800                                      'SILVER    '
003900                                      'GOLD      '
004000                                      'PLATINUM  '.
004100    05  WRK-PROMO-CODE           PIC X(10).
004200        88  WRK-PROMO-CODE-BLANK   VALUE SPACES.
004300    05  WRK-BOOKING-REFERENCE    PIC X(08).
004400*       CARRIER RESERVATION LOCATOR - PASS-THROUGH, NOT EDITED
004500    05  WRK-ORIGIN-AIRPORT       PIC X(03).
004600    05  WRK-DESTINATION-AIRPORT  PIC X(03).
004700    05  WRK-FLIGHT-DATE          PIC 9(08).
004800    05  WRK-FLIGHT-DATE-N REDEFINES WRK-FLIGHT-DATE.
004900        10  WRK-FLT-YYYY         PIC 9(04).
005000        10  WRK-FLT-MM           PIC 9(02).
005100        10  WRK-FLT-DD           PIC 9(02).
005200    05  WRK-CUSTOMER-NUMBER      PIC 9(09).
005300*       LOYALTY ACCOUNT NUMBER - PASS-THROUGH, NOT EDITED
005400    05  WRK-FARE-BASIS-CODE      PIC X(08).
005500    05  WRK-EXTRACT-TIMESTAMP    PIC 9(08).
005600*       DATE THE SOURCE BOOKING SYSTEM EXTRACTED THIS FARE
005700    05  FILLER                   PIC X(14).
