000100*****************************************************************
000200* PTSXPRT  -  PROMOTION TABLE, HELD EXTERNAL SO PTSCALCM (WHICH *
000300*             LOADS IT FROM THE PROMOTIONS REFERENCE FILE AT     *
000400*             START-UP) AND PTSCALCP (WHICH SEARCHES IT WHEN A   *
000500*             REQUEST CARRIES A PROMO CODE) SHARE ONE COPY OF    *
000600*             STORAGE WITHOUT PASSING THE WHOLE TABLE ON CALL.   *
000700*****************************************************************
000800    01  PRTB-TABLE                EXTERNAL.
000900        05  PRTB-COUNT            PIC S9(4) COMP.
001000        05  FILLER                PIC X(04).
001100        05  PRTB-ENTRY OCCURS 2000 TIMES
001200                       INDEXED BY PRTB-IDX.
001300            COPY PTSXPRM REPLACING 'WRK' BY 'PRTB'.
