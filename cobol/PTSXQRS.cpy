000100*****************************************************************
000200* PTSXQRS  -  GENERIC SHAPE OF THE LOYALTY QUOTE RESULT RECORD, *
000300*             176 BYTES.  COPY WITH REPLACING 'WRK' BY <PREFIX> *
000400*             - QRESF ON THE QUOTE-RESULTS FD (PTSCALCM)        *
000500*             - QRES  ON THE WORKING COPY BUILT FROM THE FLAT   *
000600*                      RESULT BUFFER RETURNED BY PTSCALCE       *
000700*             - ENGRS ON THE ENGINE'S OWN WORKING COPY, MOVED   *
000800*                      OUT OVER THE FLAT LINKAGE BUFFER         *
000900*                                                                *
001000* WIDENED 09/07/97 (D.PRUITT, TKT-2296) TO STAMP EACH RESULT    *
001100* WITH A RECORD-TYPE CODE, THE DATE/TIME IT WAS PRICED AND THE  *
001200* CALC-ENGINE VERSION THAT PRICED IT, IN LINE WITH THE SHOP'S   *
001300* USUAL OUTPUT-STAMPING PRACTICE ON RUN-CONTROLLED FILES.       *
001400*****************************************************************
001500    05  WRK-REQUEST-ID           PIC X(10).
001600    05  WRK-RECORD-TYPE          PIC X(02).
001700        88  WRK-RECORD-IS-QUOTE-RES VALUE 'QS'.
001800    05  WRK-STATUS                PIC X(01).
001900        88  WRK-STATUS-SUCCESS      VALUE 'S'.
002000        88  WRK-STATUS-ERROR        VALUE 'E'.
002100    05  WRK-BASE-POINTS           PIC S9(9).
002200    05  WRK-TIER-BONUS            PIC S9(9).
002300    05  WRK-PROMO-BONUS           PIC S9(9).
002400    05  WRK-TOTAL-POINTS          PIC S9(9).
002500    05  WRK-EFFECTIVE-FX-RATE     PIC 9(3)V99.
002600    05  WRK-CALC-VERSION          PIC X(04).
002700*       CALC-ENGINE VERSION LITERAL, ECHOED FROM PTSCALCE-VERSION
002800    05  WRK-PROCESSED-DATE        PIC 9(08).
002900    05  WRK-PROCESSED-DATE-N REDEFINES WRK-PROCESSED-DATE.
003000        10  WRK-PRC-YYYY         PIC 9(04).
003100        10  WRK-PRC-MM           PIC 9(02).
003200        10  WRK-PRC-DD           PIC 9(02).
003300    05  WRK-WARNING-CODES         PIC X(60).
003400    05  WRK-WARNING-TAB REDEFINES WRK-WARNING-CODES.
003500        10  WRK-WARNING-CODE OCCURS 3 TIMES
003600                                PIC X(20).
003700    05  WRK-ERROR-MESSAGE         PIC X(40).
003800    05  FILLER                    PIC X(10).
