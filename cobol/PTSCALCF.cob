000100*****************************************************************
000200* PROGRAM  PTSCALCF                                             *
000300* LANGUAGE COBOL                                                *
000400*                                                                *
000500* THIS SUBPROGRAM IS THE 'PRIMITIVE' LOOKUP AGAINST THE FX RATE *
000600* TABLE.  IT SUBSTITUTES FOR A LIVE RATE FEED - THE TABLE IS    *
000700* LOADED ONCE BY PTSCALCM AT START-UP AND HELD EXTERNAL SO      *
000800* EVERY CALL HERE SEARCHES THE SAME COPY OF STORAGE.            *
000900*****************************************************************
001000
001100 IDENTIFICATION DIVISION.
001200*----------------------------------------------------------------*
001300 PROGRAM-ID.    PTSCALCF.
001400 AUTHOR.        D W TRAN.
001500 INSTALLATION.  MERIFLIGHT REVENUE ACCOUNTING - DATA PROCESSING.
001600 DATE-WRITTEN.  09/02/1989.
001700 DATE-COMPILED.
001800 SECURITY.      COMPANY CONFIDENTIAL - REVENUE ACCOUNTING USE
001900                 ONLY.  NOT FOR RELEASE OUTSIDE DATA PROCESSING.
002000*----------------------------------------------------------------*
002100*                     C H A N G E    L O G                       *
002200*----------------------------------------------------------------*
002300* 09/02/89  DWT  TKT-1188  ORIGINAL CODING - LINEAR SEARCH OF    *
002400*                          THE FX RATE TABLE.                    *
002500* 11/30/92  DWT  TKT-1533  CORRECTED SEARCH TO USE THE COMBINED  *
002600*                          6-BYTE KEY INSTEAD OF TWO SEPARATE    *
002700*                          COMPARES - HALVED THE CPU TIME ON     *
002800*                          THE OVERNIGHT RUN.                    *
002900* 04/06/94  LKS  TKT-1699  USD-TO-USD SHORT CIRCUIT ADDED SO A   *
003000*                          TRIVIAL PAIR NEVER TOUCHES THE TABLE. *
003100* 09/07/97  DPR  TKT-2296  FX RATE ENTRY WIDENED TO CARRY RATE   *
003200*                          SOURCE, EFFECTIVE/MAINTENANCE DATES   *
003300*                          AND INVERSE RATE FROM THE TREASURY    *
003400*                          FEED - TRACE NOW ALSO ECHOES THE      *
003500*                          EFFECTIVE DATE OF THE MATCHED ENTRY.  *
003600* 01/12/99  LKS  TKT-2050  Y2K REMEDIATION - NO DATE FIELDS IN   *
003700*                          THIS PROGRAM, REVIEWED AND SIGNED     *
003800*                          OFF WITH NO CHANGES REQUIRED.         *
003900* 05/17/02  PJC  TKT-2244  ADDED TRACE SWITCH (UPSI-0) TO ECHO   *
004000*                          THE MATCHED RATE FOR UNIT TESTING.    *
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300*----------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-3090.
004600 OBJECT-COMPUTER. IBM-3090.
004700 SPECIAL-NAMES.
004800     UPSI-0 ON STATUS IS FXR-TRACE-ON
004900            OFF STATUS IS FXR-TRACE-OFF.
005000*----------------------------------------------------------------*
005100 DATA DIVISION.
005200*----------------------------------------------------------------*
005300 WORKING-STORAGE SECTION.
005400*   *** PROD LIBRARIAN CHECK-IN STAMP FOLLOWS - DO NOT EDIT ***
005500 01  PTSLIBID              PIC X(122)                 VALUE 'PTSL
005600-    'IBID START: 05/17/02  10:22:47 PCONNELLY    PTSCALCF 0005000
005700-    '  PTS.PROD.PGM                              PTSLIBID END  '.
005800
005900 01  VERSION               PIC X(23) VALUE
006000                               'PTSCALCF 05 OF 05/17/02'.
006100
006200 01  WS-SUB                PIC S9(4) COMP.
006300 77  WS-FOUND-IDX          PIC S9(4) COMP VALUE ZERO.
006400
006500 COPY PTSXFXT.
006600
006700 01  WS-SEARCH-KEY.
006800     05  WS-SEARCH-FROM        PIC X(03).
006900     05  WS-SEARCH-TO          PIC X(03).
007000 01  WS-SEARCH-KEY-PARTS REDEFINES WS-SEARCH-KEY
007100                                PIC X(06).
007200
007300 01  WS-RATE-TRACE             PIC 9(3)V9(4).
007400 01  WS-RATE-TRACE-N REDEFINES WS-RATE-TRACE
007500                                PIC 9(07).
007600
007700 01  WS-TRACE-EFF-DATE         PIC 9(08).
007800 01  WS-TRACE-EFF-DATE-N REDEFINES WS-TRACE-EFF-DATE.
007900*       EFFECTIVE DATE OF THE MATCHED ENTRY, ECHOED ONLY WHEN
008000*       FXR-TRACE-ON (UPSI-0) - TKT-2296
008100     05  WS-TRACE-EFF-YYYY     PIC 9(04).
008200     05  WS-TRACE-EFF-MM       PIC 9(02).
008300     05  WS-TRACE-EFF-DD       PIC 9(02).
008400
008500 LINKAGE SECTION.
008600 01  LS-FROM-CURRENCY      PIC X(03).
008700 01  LS-TO-CURRENCY        PIC X(03).
008800 01  LS-RATE               PIC 9(3)V9(4).
008900 01  LS-FOUND              PIC X(01).
009000
009100*----------------------------------------------------------------*
009200 PROCEDURE DIVISION USING LS-FROM-CURRENCY LS-TO-CURRENCY
009300          LS-RATE LS-FOUND.
009400*----------------------------------------------------------------*
009500
009600 0000-LOOKUP-RATE.
009700     MOVE ZERO   TO LS-RATE
009800     MOVE 'N'    TO LS-FOUND
009900     MOVE ZERO   TO WS-FOUND-IDX
010000
010100     IF LS-FROM-CURRENCY = LS-TO-CURRENCY
010200         MOVE 1.0000 TO LS-RATE
010300         MOVE 'Y'    TO LS-FOUND
010400     ELSE
010500         MOVE LS-FROM-CURRENCY TO WS-SEARCH-FROM
010600         MOVE LS-TO-CURRENCY   TO WS-SEARCH-TO
010700
010800         PERFORM 0100-SEARCH-FX-TABLE THRU 0100-EXIT
010900             VARYING WS-SUB FROM 1 BY 1
011000             UNTIL WS-SUB > FXTB-COUNT
011100
011200         IF WS-FOUND-IDX > ZERO
011300             MOVE FXTB-RATE(WS-FOUND-IDX) TO LS-RATE
011400             MOVE 'Y'                     TO LS-FOUND
011500             MOVE LS-RATE                 TO WS-RATE-TRACE
011600             MOVE FXTB-EFFECTIVE-DATE(WS-FOUND-IDX)
011700                                          TO WS-TRACE-EFF-DATE
011800             IF FXR-TRACE-ON
011900                 DISPLAY 'PTSCALCF TRACE - RATE ' WS-RATE-TRACE
012000                         ' EFFECTIVE ' WS-TRACE-EFF-YYYY '/'
012100                         WS-TRACE-EFF-MM '/' WS-TRACE-EFF-DD
012200             END-IF
012300         END-IF
012400     END-IF
012500
012600     GOBACK
012700     .
012800
012900 0100-SEARCH-FX-TABLE.
013000*---------------------------------------------------------
013100* NOTE - THE LOOP VARIABLE WS-SUB IS ONE PAST THE MATCH BY *
013200* THE TIME THE UNTIL TEST STOPS THE LOOP, SO THE MATCHING  *
013300* SUBSCRIPT IS CAPTURED HERE INTO WS-FOUND-IDX RATHER THAN *
013400* READ BACK FROM WS-SUB AFTER THE PERFORM ENDS.            *
013500*---------------------------------------------------------
013600     IF WS-FOUND-IDX = ZERO
013700         IF FXTB-CCY-PAIR-KEY(WS-SUB) = WS-SEARCH-KEY-PARTS
013800             MOVE WS-SUB TO WS-FOUND-IDX
013900         END-IF
014000     END-IF
014100     .
014200 0100-EXIT.
014300     EXIT.
014400
014500 END PROGRAM PTSCALCF.
