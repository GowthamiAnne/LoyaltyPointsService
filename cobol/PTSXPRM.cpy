000100*****************************************************************
000200* PTSXPRM  -  GENERIC SHAPE OF ONE PROMOTION REFERENCE ENTRY,   *
000300*             80 BYTES.  COPY WITH REPLACING 'WRK' BY <PREFIX>  *
000400*             - PRTF ON THE PROMOTIONS FD (PTSCALCM)            *
000500*             - PRTB ON THE EXTERNAL TABLE ENTRY (PTSXPRT)      *
000600*                                                                *
000700* WIDENED 09/07/97 (D.PRUITT, TKT-2296) TO CARRY THE PROMOTION  *
000800* DESCRIPTION, TYPE CODE AND MAINTENANCE AUDIT DATES CARRIED ON *
000900* THE MARKETING DEPARTMENT'S PROMOTION EXTRACT - NONE OF THIS   *
001000* ENTERS THE BONUS CALCULATION, IT IS HELD FOR THE OPERATOR     *
001100* INQUIRY SCREEN PLANNED FOR A LATER RELEASE.                   *
001200*****************************************************************
001300    05  WRK-PROMO-CODE           PIC X(10).
001400    05  WRK-BONUS-MULTIPLIER     PIC 9V9(4).
001500    05  WRK-EXPIRY-DATE          PIC X(08).
001600        88  WRK-EXPIRY-BLANK        VALUE SPACES.
001700    05  WRK-EXPIRY-DATE-N REDEFINES WRK-EXPIRY-DATE.
001800        10  WRK-EXP-YYYY         PIC 9(04).
001900        10  WRK-EXP-MM           PIC 9(02).
002000        10  WRK-EXP-DD           PIC 9(02).
002100        88  WRK-EXPIRY-NOT-SET   VALUE '00000000'.
002200    05  WRK-ACTIVE-FLAG          PIC X(01).
002300        88  WRK-PROMO-ACTIVE       VALUE 'Y'.
002400        88  WRK-PROMO-NOT-ACTIVE   VALUE 'N'.
002500    05  WRK-PROMO-TYPE-CODE      PIC X(02).
002600*       'TR' TRANSACTIONAL, 'SE' SEASONAL, 'PA' PARTNER - NOT
002700*       YET DISTINGUISHED BY 5000-CALCULATE-PROMO-BONUS
002800    05  WRK-CREATED-DATE         PIC 9(08).
002900    05  WRK-LAST-MAINT-DATE      PIC 9(08).
003000    05  WRK-MAX-USES             PIC 9(05).
003100*       PER-CUSTOMER USE CAP - RESERVED, NOT YET ENFORCED
003200    05  WRK-PROMO-DESCRIPTION    PIC X(30).
003300    05  FILLER                   PIC X(03).
