000100*****************************************************************
000200* PROGRAM  PTSCALCM                                             *
000300* LANGUAGE COBOL                                                *
000400*                                                                *
000500* THIS PROGRAM IS THE BATCH DRIVER FOR THE LOYALTY POINTS QUOTE *
000600* RUN.  IT LOADS THE FX RATE AND PROMOTION REFERENCE TABLES,    *
000700* READS THE QUOTE REQUEST FILE, CALLS THE CALCULATOR PTSCALCE   *
000800* FOR EACH REQUEST, WRITES THE QUOTE RESULT FILE, AND PRODUCES  *
000900* THE RUN SUMMARY REPORT.                                       *
001000*****************************************************************
001100
001200 IDENTIFICATION DIVISION.
001300*----------------------------------------------------------------*
001400 PROGRAM-ID.    PTSCALCM.
001500 AUTHOR.        R M HOLLOWAY.
001600 INSTALLATION.  MERIFLIGHT REVENUE ACCOUNTING - DATA PROCESSING.
001700 DATE-WRITTEN.  03/14/1989.
001800 DATE-COMPILED.
001900 SECURITY.      COMPANY CONFIDENTIAL - REVENUE ACCOUNTING USE
002000                 ONLY.  NOT FOR RELEASE OUTSIDE DATA PROCESSING.
002100*----------------------------------------------------------------*
002200*                     C H A N G E    L O G                       *
002300*----------------------------------------------------------------*
002400* 03/14/89  RMH  TKT-1102  ORIGINAL CODING - READ/CALL/WRITE     *
002500*                          LOOP AND FX TABLE LOAD ONLY.          *
002600* 09/02/89  RMH  TKT-1188  ADDED PROMOTION TABLE LOAD AT         *
002700*                          START-UP.                             *
002800* 11/30/92  DWT  TKT-1533  PARM CARD INTRODUCED FOR MAX-POINTS   *
002900*                          AND EXPIRY-WARNING-DAYS - PREVIOUSLY  *
003000*                          HARD-CODED IN PTSCALCE.               *
003100* 04/06/94  LKS  TKT-1699  CONTROL TOTALS EXPANDED TO COUNT      *
003200*                          QUOTES CAPPED AT MAXIMUM.             *
003300* 01/12/99  LKS  TKT-2050  Y2K REMEDIATION - PARM CARD BUSINESS  *
003400*                          DATE EXPANDED TO A 4-DIGIT YEAR AND   *
003500*                          REPORT HEADING DATE EDIT CHANGED TO   *
003600*                          MATCH.                                *
003700* 08/09/00  PJC  TKT-2119  SUMMARY REPORT HEADING NOW SHOWS THE  *
003800*                          BUSINESS DATE INSTEAD OF THE RUN      *
003900*                          DATE, PER REVENUE ASSURANCE REQUEST.  *
004000* 05/17/02  PJC  TKT-2244  ADDED TRACE SWITCH (UPSI-0), PASSED   *
004100*                          THROUGH TO NO SUBPROGRAM - RESERVED   *
004200*                          FOR FUTURE DIAGNOSTIC USE.            *
004300* 09/07/97  DPR  TKT-2296  ALL FIVE RECORD LAYOUTS WIDENED TO    *
004400*                          CARRY THE FULL EXTRACT/AUDIT FIELDS   *
004500*                          NOW SUPPLIED BY THE UPSTREAM FEEDS -  *
004600*                          FD RECORD-CONTAINS AND WS-RESULT-     *
004700*                          BUFFER RESIZED TO MATCH.              *
004800* 06/02/02  PJC  TKT-2251  UPSI-0 TRACE SWITCH NOW ACTUALLY      *
004900*                          ECHOES THE REQUEST-ID/STATUS OF EACH  *
005000*                          RESULT BUFFER - CLOSES OUT THE        *
005100*                          "RESERVED" ITEM FROM TKT-2244.        *
005200*----------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400*----------------------------------------------------------------*
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-3090.
005700 OBJECT-COMPUTER. IBM-3090.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON STATUS IS MAIN-TRACE-ON
006100            OFF STATUS IS MAIN-TRACE-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT QUOTE-REQUESTS  ASSIGN TO QREQF
006500                             FILE STATUS IS WS-QREQF-STATUS.
006600     SELECT FX-RATES        ASSIGN TO FXTF
006700                             FILE STATUS IS WS-FXTF-STATUS.
006800     SELECT PROMOTIONS      ASSIGN TO PRTF
006900                             FILE STATUS IS WS-PRTF-STATUS.
007000     SELECT PARM-FILE       ASSIGN TO PARMF
007100                             FILE STATUS IS WS-PARMF-STATUS.
007200     SELECT QUOTE-RESULTS   ASSIGN TO QRESF
007300                             FILE STATUS IS WS-QRESF-STATUS.
007400     SELECT SUMMARY-REPORT  ASSIGN TO RPTF
007500                             FILE STATUS IS WS-RPTF-STATUS.
007600*----------------------------------------------------------------*
007700 DATA DIVISION.
007800*----------------------------------------------------------------*
007900 FILE SECTION.
008000 FD  QUOTE-REQUESTS
008100     RECORD CONTAINS 120 CHARACTERS
008200     LABEL RECORDS ARE STANDARD.
008300 01  QREQF-RECORD.
008400     COPY PTSXQRQ REPLACING 'WRK' BY 'QREQF'.
008500
008600 FD  FX-RATES
008700     RECORD CONTAINS 48 CHARACTERS
008800     LABEL RECORDS ARE STANDARD.
008900 01  FXTF-RECORD.
009000     COPY PTSXFXR REPLACING 'WRK' BY 'FXTF'.
009100
009200 FD  PROMOTIONS
009300     RECORD CONTAINS 80 CHARACTERS
009400     LABEL RECORDS ARE STANDARD.
009500 01  PRTF-RECORD.
009600     COPY PTSXPRM REPLACING 'WRK' BY 'PRTF'.
009700
009800 FD  PARM-FILE
009900     RECORD CONTAINS 48 CHARACTERS
010000     LABEL RECORDS ARE STANDARD.
010100 01  PARMF-RECORD.
010200     COPY PTSXPARM REPLACING 'WRK' BY 'PARMF'.
010300
010400 FD  QUOTE-RESULTS
010500     RECORD CONTAINS 176 CHARACTERS
010600     LABEL RECORDS ARE STANDARD.
010700 01  QRESF-RECORD.
010800     COPY PTSXQRS REPLACING 'WRK' BY 'QRESF'.
010900
011000 FD  SUMMARY-REPORT
011100     RECORD CONTAINS 132 CHARACTERS
011200     LABEL RECORDS ARE STANDARD.
011300 01  RPTF-LINE                PIC X(132).
011400
011500*----------------------------------------------------------------*
011600 WORKING-STORAGE SECTION.
011700*   *** PROD LIBRARIAN CHECK-IN STAMP FOLLOWS - DO NOT EDIT ***
011800 01  PTSLIBID              PIC X(122)                 VALUE 'PTSL
011900-    'IBID START: 05/17/02  09:58:30 PCONNELLY    PTSCALCM 0007000
012000-    '  PTS.PROD.PGM                              PTSLIBID END  '.
012100
012200 01  VERSION               PIC X(23) VALUE
012300                               'PTSCALCM 07 OF 05/17/02'.
012400
012500 01  WS-FILE-STATUSES.
012600     05  WS-QREQF-STATUS       PIC X(02).
012700     05  WS-FXTF-STATUS        PIC X(02).
012800     05  WS-PRTF-STATUS        PIC X(02).
012900     05  WS-PARMF-STATUS       PIC X(02).
013000     05  WS-QRESF-STATUS       PIC X(02).
013100     05  WS-RPTF-STATUS        PIC X(02).
013200     05  FILLER                PIC X(08).
013300
013400 01  WS-FILE-STATUS-TAB REDEFINES WS-FILE-STATUSES.
013500*       GENERIC VIEW USED BY 9010-CHECK-FILE-STATUSES TO SCAN
013600*       ALL SIX FILE STATUSES WITH ONE LOOP AT TERMINATION
013700     05  WS-FILE-STAT          PIC X(02) OCCURS 6 TIMES.
013800     05  FILLER                PIC X(08).
013900
014000 01  WS-EOF-SWITCHES.
014100     05  WS-QREQF-EOF-SW       PIC X(01) VALUE 'N'.
014200         88  QREQF-EOF            VALUE 'Y'.
014300     05  WS-FXTF-EOF-SW        PIC X(01) VALUE 'N'.
014400         88  FXTF-EOF             VALUE 'Y'.
014500     05  WS-PRTF-EOF-SW        PIC X(01) VALUE 'N'.
014600         88  PRTF-EOF             VALUE 'Y'.
014700     05  FILLER                PIC X(09).
014800
014900 01  WS-CONTROL-TOTALS.
015000     05  WS-RECORDS-READ       PIC S9(9) COMP VALUE ZERO.
015100     05  WS-QUOTES-PRODUCED    PIC S9(9) COMP VALUE ZERO.
015200     05  WS-RECORDS-REJECTED   PIC S9(9) COMP VALUE ZERO.
015300     05  WS-QUOTES-CAPPED      PIC S9(9) COMP VALUE ZERO.
015400     05  WS-TOTAL-POINTS-SUM   PIC S9(11) COMP VALUE ZERO.
015500     05  FILLER                PIC X(12).
015600
015700 77  WS-STAT-SUB               PIC S9(4) COMP.
015800*       SUBSCRIPT FOR 9010-CHECK-FILE-STATUSES ONLY
015900 01  WS-WARN-SUB               PIC S9(4) COMP.
016000
016100 01  WS-CR                     PIC 9(02).
016200 01  WS-RC                     PIC 9(02).
016300
016400 01  WS-RESULT-BUFFER          PIC X(176).
016500 01  WS-RESULT-TRACE-VIEW REDEFINES WS-RESULT-BUFFER.
016600*       OVERLAY USED ONLY WHEN MAIN-TRACE-ON, TO ECHO THE
016700*       REQUEST-ID/STATUS OF EACH RESULT AS IT IS BUILT
016800     05  WS-RTV-REQUEST-ID     PIC X(10).
016900     05  WS-RTV-STATUS         PIC X(01).
017000     05  FILLER                PIC X(165).
017100
017200 01  WS-PARM-HOLD.
017300     COPY PTSXPARM REPLACING 'WRK' BY 'PARM'.
017400
017500 01  QRES-RESULT.
017600     COPY PTSXQRS REPLACING 'WRK' BY 'QRES'.
017700
017800 COPY PTSXFXT.
017900 COPY PTSXPRT.
018000
018100* ----------------------------------------------------------- *
018200* SUMMARY REPORT PRINT LINES.                                  *
018300* ----------------------------------------------------------- *
018400 01  WS-REPORT-DATE-WORK       PIC 9(08).
018500 01  WS-REPORT-DATE-PARTS REDEFINES WS-REPORT-DATE-WORK.
018600     05  WS-RPT-YYYY           PIC 9(04).
018700     05  WS-RPT-MM             PIC 9(02).
018800     05  WS-RPT-DD             PIC 9(02).
018900
019000 01  WS-HEAD-LINE-1.
019100     05  FILLER PIC X(20) VALUE 'PTSCALCM'.
019200     05  FILLER PIC X(02) VALUE SPACES.
019300     05  FILLER PIC X(45) VALUE
019400         'MERIFLIGHT LOYALTY POINTS QUOTE BATCH SUMMARY'.
019500     05  FILLER PIC X(65) VALUE SPACES.
019600
019700 01  WS-HEAD-LINE-2.
019800     05  FILLER PIC X(16) VALUE 'BUSINESS DATE: '.
019900     05  WS-RPT-DATE-EDIT      PIC 9999/99/99.
020000     05  FILLER PIC X(106) VALUE SPACES.
020100
020200 01  WS-DETAIL-LINE.
020300     05  WS-DTL-LABEL          PIC X(40).
020400     05  WS-DTL-VALUE          PIC ZZZ,ZZZ,ZZ9.
020500     05  FILLER                PIC X(81).
020600
020700*----------------------------------------------------------------*
020800 PROCEDURE DIVISION.
020900*----------------------------------------------------------------*
021000
021100 0000-MAIN-PROCESS.
021200     PERFORM 1000-INITIALIZATION       THRU 1000-EXIT
021300     PERFORM 2000-LOAD-REFERENCE-TABLES THRU 2000-EXIT
021400     PERFORM 3000-PROCESS-REQUESTS      THRU 3000-EXIT
021500     PERFORM 8000-WRITE-SUMMARY-REPORT  THRU 8000-EXIT
021600     PERFORM 9000-TERMINATION           THRU 9000-EXIT
021700     STOP RUN
021800     .
021900
022000 1000-INITIALIZATION.
022100     OPEN INPUT  QUOTE-REQUESTS FX-RATES PROMOTIONS PARM-FILE
022200     OPEN OUTPUT QUOTE-RESULTS SUMMARY-REPORT
022300     INITIALIZE WS-CONTROL-TOTALS
022400     MOVE 'N' TO WS-QREQF-EOF-SW WS-FXTF-EOF-SW WS-PRTF-EOF-SW
022500     PERFORM 1100-READ-PARM-RECORD THRU 1100-EXIT
022600     .
022700 1000-EXIT.
022800     EXIT.
022900
023000 1100-READ-PARM-RECORD.
023100*---------------------------------------------------------
023200* THE PARM FILE CARRIES A SINGLE RECORD - THE BUSINESS     *
023300* DATE AGAINST WHICH PROMOTION EXPIRY IS JUDGED, THE       *
023400* CONFIGURED MAXIMUM POINTS AND THE EXPIRY WARNING WINDOW. *
023500*---------------------------------------------------------
023600     READ PARM-FILE
023700         AT END
023800             MOVE ZERO   TO PARMF-BUSINESS-DATE
023900             MOVE 50000  TO PARMF-MAX-POINTS
024000             MOVE 007    TO PARMF-EXPIRY-WARN-DAYS
024100         NOT AT END
024200             CONTINUE
024300     END-READ
024400     MOVE PARMF-RECORD      TO WS-PARM-HOLD
024500     MOVE PARM-BUSINESS-DATE TO WS-REPORT-DATE-WORK
024600     CLOSE PARM-FILE
024700     .
024800 1100-EXIT.
024900     EXIT.
025000
025100 2000-LOAD-REFERENCE-TABLES.
025200     PERFORM 2100-LOAD-FX-TABLE    THRU 2100-EXIT
025300     PERFORM 2200-LOAD-PROMO-TABLE THRU 2200-EXIT
025400     .
025500 2000-EXIT.
025600     EXIT.
025700
025800 2100-LOAD-FX-TABLE.
025900     MOVE ZERO TO FXTB-COUNT
026000     PERFORM 2110-READ-FX-RECORD THRU 2110-EXIT
026100     PERFORM 2120-STORE-FX-ENTRY THRU 2120-EXIT
026200         UNTIL FXTF-EOF
026300     CLOSE FX-RATES
026400     .
026500 2100-EXIT.
026600     EXIT.
026700
026800 2110-READ-FX-RECORD.
026900     READ FX-RATES
027000         AT END SET FXTF-EOF TO TRUE
027100         NOT AT END CONTINUE
027200     END-READ
027300     .
027400 2110-EXIT.
027500     EXIT.
027600
027700 2120-STORE-FX-ENTRY.
027800     ADD 1 TO FXTB-COUNT
027900     MOVE FXTF-CCY-PAIR TO FXTB-CCY-PAIR(FXTB-COUNT)
028000     MOVE FXTF-RATE     TO FXTB-RATE(FXTB-COUNT)
028100     PERFORM 2110-READ-FX-RECORD THRU 2110-EXIT
028200     .
028300 2120-EXIT.
028400     EXIT.
028500
028600 2200-LOAD-PROMO-TABLE.
028700     MOVE ZERO TO PRTB-COUNT
028800     PERFORM 2210-READ-PROMO-RECORD THRU 2210-EXIT
028900     PERFORM 2220-STORE-PROMO-ENTRY THRU 2220-EXIT
029000         UNTIL PRTF-EOF
029100     CLOSE PROMOTIONS
029200     .
029300 2200-EXIT.
029400     EXIT.
029500
029600 2210-READ-PROMO-RECORD.
029700     READ PROMOTIONS
029800         AT END SET PRTF-EOF TO TRUE
029900         NOT AT END CONTINUE
030000     END-READ
030100     .
030200 2210-EXIT.
030300     EXIT.
030400
030500 2220-STORE-PROMO-ENTRY.
030600     ADD 1 TO PRTB-COUNT
030700     MOVE PRTF-PROMO-CODE       TO PRTB-PROMO-CODE(PRTB-COUNT)
030800     MOVE PRTF-BONUS-MULTIPLIER TO
030900                              PRTB-BONUS-MULTIPLIER(PRTB-COUNT)
031000     MOVE PRTF-EXPIRY-DATE      TO PRTB-EXPIRY-DATE(PRTB-COUNT)
031100     MOVE PRTF-ACTIVE-FLAG      TO PRTB-ACTIVE-FLAG(PRTB-COUNT)
031200     PERFORM 2210-READ-PROMO-RECORD THRU 2210-EXIT
031300     .
031400 2220-EXIT.
031500     EXIT.
031600
031700 3000-PROCESS-REQUESTS.
031800     PERFORM 3010-READ-REQUEST  THRU 3010-EXIT
031900     PERFORM 3100-HANDLE-REQUEST THRU 3100-EXIT
032000         UNTIL QREQF-EOF
032100     CLOSE QUOTE-REQUESTS QUOTE-RESULTS
032200     .
032300 3000-EXIT.
032400     EXIT.
032500
032600 3010-READ-REQUEST.
032700     READ QUOTE-REQUESTS
032800         AT END SET QREQF-EOF TO TRUE
032900         NOT AT END ADD 1 TO WS-RECORDS-READ
033000     END-READ
033100     .
033200 3010-EXIT.
033300     EXIT.
033400
033500 3100-HANDLE-REQUEST.
033600     MOVE ZERO   TO WS-CR WS-RC
033700     MOVE SPACES TO WS-RESULT-BUFFER
033800     CALL 'PTSCALCE' USING QREQF-RECORD WS-RESULT-BUFFER
033900                           WS-PARM-HOLD  WS-CR WS-RC
034000         ON EXCEPTION
034100             MOVE 24 TO WS-CR
034200             MOVE 99 TO WS-RC
034300     END-CALL
034400     IF MAIN-TRACE-ON
034500         DISPLAY 'PTSCALCM TRACE - REQUEST ' WS-RTV-REQUEST-ID
034600                 ' STATUS ' WS-RTV-STATUS
034700     END-IF
034800     MOVE WS-RESULT-BUFFER TO QRES-RESULT
034900     PERFORM 3110-ACCUMULATE-TOTALS THRU 3110-EXIT
035000     MOVE WS-RESULT-BUFFER TO QRESF-RECORD
035100     WRITE QRESF-RECORD
035200     PERFORM 3010-READ-REQUEST THRU 3010-EXIT
035300     .
035400 3100-EXIT.
035500     EXIT.
035600
035700 3110-ACCUMULATE-TOTALS.
035800     IF QRES-STATUS-SUCCESS
035900         ADD 1 TO WS-QUOTES-PRODUCED
036000         ADD QRES-TOTAL-POINTS TO WS-TOTAL-POINTS-SUM
036100         PERFORM 3120-CHECK-CAPPED THRU 3120-EXIT
036200     ELSE
036300         ADD 1 TO WS-RECORDS-REJECTED
036400     END-IF
036500     .
036600 3110-EXIT.
036700     EXIT.
036800
036900 3120-CHECK-CAPPED.
037000     PERFORM 3121-SCAN-WARNING THRU 3121-EXIT
037100         VARYING WS-WARN-SUB FROM 1 BY 1
037200         UNTIL WS-WARN-SUB > 3
037300     .
037400 3120-EXIT.
037500     EXIT.
037600
037700 3121-SCAN-WARNING.
037800     IF QRES-WARNING-CODE(WS-WARN-SUB) = 'POINTS_CAPPED_AT_MAX'
037900         ADD 1 TO WS-QUOTES-CAPPED
038000     END-IF
038100     .
038200 3121-EXIT.
038300     EXIT.
038400
038500 8000-WRITE-SUMMARY-REPORT.
038600     MOVE WS-REPORT-DATE-WORK  TO WS-RPT-DATE-EDIT
038700     WRITE RPTF-LINE FROM WS-HEAD-LINE-1
038800                          AFTER ADVANCING TOP-OF-FORM
038900     WRITE RPTF-LINE FROM WS-HEAD-LINE-2 AFTER ADVANCING 2 LINES
039000     MOVE SPACES TO RPTF-LINE
039100     WRITE RPTF-LINE AFTER ADVANCING 1 LINE
039200     PERFORM 8100-WRITE-RECORDS-READ     THRU 8100-EXIT
039300     PERFORM 8200-WRITE-QUOTES-PRODUCED  THRU 8200-EXIT
039400     PERFORM 8300-WRITE-RECORDS-REJECTED THRU 8300-EXIT
039500     PERFORM 8400-WRITE-QUOTES-CAPPED    THRU 8400-EXIT
039600     PERFORM 8500-WRITE-TOTAL-POINTS     THRU 8500-EXIT
039700     .
039800 8000-EXIT.
039900     EXIT.
040000
040100 8100-WRITE-RECORDS-READ.
040200     MOVE 'RECORDS READ' TO WS-DTL-LABEL
040300     MOVE WS-RECORDS-READ TO WS-DTL-VALUE
040400     WRITE RPTF-LINE FROM WS-DETAIL-LINE AFTER ADVANCING 1 LINE
040500     .
040600 8100-EXIT.
040700     EXIT.
040800
040900 8200-WRITE-QUOTES-PRODUCED.
041000     MOVE 'QUOTES PRODUCED' TO WS-DTL-LABEL
041100     MOVE WS-QUOTES-PRODUCED TO WS-DTL-VALUE
041200     WRITE RPTF-LINE FROM WS-DETAIL-LINE AFTER ADVANCING 1 LINE
041300     .
041400 8200-EXIT.
041500     EXIT.
041600
041700 8300-WRITE-RECORDS-REJECTED.
041800     MOVE 'RECORDS REJECTED' TO WS-DTL-LABEL
041900     MOVE WS-RECORDS-REJECTED TO WS-DTL-VALUE
042000     WRITE RPTF-LINE FROM WS-DETAIL-LINE AFTER ADVANCING 1 LINE
042100     .
042200 8300-EXIT.
042300     EXIT.
042400
042500 8400-WRITE-QUOTES-CAPPED.
042600     MOVE 'QUOTES CAPPED AT MAXIMUM' TO WS-DTL-LABEL
042700     MOVE WS-QUOTES-CAPPED TO WS-DTL-VALUE
042800     WRITE RPTF-LINE FROM WS-DETAIL-LINE AFTER ADVANCING 1 LINE
042900     .
043000 8400-EXIT.
043100     EXIT.
043200
043300 8500-WRITE-TOTAL-POINTS.
043400     MOVE 'TOTAL POINTS AWARDED' TO WS-DTL-LABEL
043500     MOVE WS-TOTAL-POINTS-SUM TO WS-DTL-VALUE
043600     WRITE RPTF-LINE FROM WS-DETAIL-LINE AFTER ADVANCING 1 LINE
043700     .
043800 8500-EXIT.
043900     EXIT.
044000
044100 9000-TERMINATION.
044200     CLOSE SUMMARY-REPORT
044300     PERFORM 9010-CHECK-FILE-STATUSES THRU 9010-EXIT
044400     .
044500 9000-EXIT.
044600     EXIT.
044700
044800 9010-CHECK-FILE-STATUSES.
044900*---------------------------------------------------------
045000* SWEEP THE SIX FILE STATUSES ONE LAST TIME AND WARN THE  *
045100* OPERATOR IF ANY FILE CLOSED WITH SOMETHING OTHER THAN   *
045200* '00' - CATCHES A BAD CLOSE THE INDIVIDUAL READ/WRITE    *
045300* PARAGRAPHS WOULD NOT OTHERWISE SURFACE.                *
045400*---------------------------------------------------------
045500     PERFORM 9011-CHECK-ONE-STATUS THRU 9011-EXIT
045600         VARYING WS-STAT-SUB FROM 1 BY 1
045700         UNTIL WS-STAT-SUB > 6
045800     .
045900 9010-EXIT.
046000     EXIT.
046100
046200 9011-CHECK-ONE-STATUS.
046300     IF WS-FILE-STAT(WS-STAT-SUB) NOT = '00'
046400         DISPLAY 'PTSCALCM WARNING - FILE STATUS TABLE ENTRY '
046500                 WS-STAT-SUB ' IS ' WS-FILE-STAT(WS-STAT-SUB)
046600     END-IF
046700     .
046800 9011-EXIT.
046900     EXIT.
047000
047100 END PROGRAM PTSCALCM.
