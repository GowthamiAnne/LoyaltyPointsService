000100*****************************************************************
000200* PTSXPARM -  GENERIC SHAPE OF THE ONE-CARD RUN PARAMETER       *
000300*             RECORD READ BY PTSCALCM AT START-UP, 48 BYTES.    *
000400*             COPY WITH REPLACING 'WRK' BY <PREFIX>.            *
000500*             - PARMF ON THE PARM-CARD FD (PTSCALCM)            *
000600*             - PARM  ON THE SHARED EXTERNAL COPY USED BY THE   *
000700*                      ENGINE AND THE PROMO SUBPROGRAM           *
000800*                                                                *
000900* WIDENED 09/07/97 (D.PRUITT, TKT-2296) TO CARRY THE RUN-ID,    *
001000* ENVIRONMENT CODE, REPORT-DISTRIBUTION FLAG AND OUTPUT         *
001100* RETENTION DAYS SO ONE PARM CARD FORMAT CAN SERVE PRODUCTION,  *
001200* PARALLEL AND TEST RUNS OF THE SAME JOB.                       *
001300*****************************************************************
001400    05  WRK-BUSINESS-DATE         PIC 9(08).
001500    05  WRK-BUSINESS-DATE-N REDEFINES WRK-BUSINESS-DATE.
001600        10  WRK-BUS-YYYY          PIC 9(04).
001700        10  WRK-BUS-MM            PIC 9(02).
001800        10  WRK-BUS-DD            PIC 9(02).
001900    05  WRK-MAX-POINTS            PIC 9(07).
002000    05  WRK-EXPIRY-WARN-DAYS      PIC 9(03).
002100    05  WRK-RUN-ID                PIC X(08).
002200*       BATCH RUN IDENTIFIER, ECHOED ON THE SUMMARY REPORT
002300    05  WRK-ENVIRONMENT-CODE      PIC X(04).
002400        88  WRK-ENVIRONMENT-PROD    VALUE 'PROD'.
002500        88  WRK-ENVIRONMENT-TEST    VALUE 'TEST'.
002600        88  WRK-ENVIRONMENT-PARLL   VALUE 'PARL'.
002700    05  WRK-REPORT-DIST-FLAG      PIC X(01).
002800*       RESERVED FOR THE DISTRIBUTION LIST FEATURE - NOT YET WIRED
002900    05  WRK-RETENTION-DAYS        PIC 9(03).
003000    05  FILLER                    PIC X(14).
