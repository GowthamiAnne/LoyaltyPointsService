000100*****************************************************************
000200* PTSXFXR  -  GENERIC SHAPE OF ONE FX-RATE REFERENCE ENTRY,     *
000300*             48 BYTES.  COPY WITH REPLACING 'WRK' BY <PREFIX>  *
000400*             - FXTF ON THE FX-RATES FD (PTSCALCM)              *
000500*             - FXTB ON THE EXTERNAL TABLE ENTRY (PTSXFXT)      *
000600*                                                                *
000700* WIDENED 09/07/97 (D.PRUITT, TKT-2296) TO CARRY THE RATE       *
000800* SOURCE, EFFECTIVE/MAINTENANCE DATES AND INVERSE RATE THAT     *
000900* COME DOWN ON THE UPSTREAM TREASURY FEED - NONE OF THESE ARE   *
001000* USED BY THE CALCULATION, THE UPSI-0 TRACE SWITCH ECHOES THE   *
001100* EFFECTIVE DATE WHEN PTSCALCF IS RUN IN DIAGNOSTIC MODE.       *
001200*****************************************************************
001300    05  WRK-CCY-PAIR.
001400        10  WRK-FROM-CURRENCY    PIC X(03).
001500        10  WRK-TO-CURRENCY      PIC X(03).
001600    05  WRK-CCY-PAIR-KEY REDEFINES WRK-CCY-PAIR
001700                                PIC X(06).
001800    05  WRK-RATE                 PIC 9(3)V9(4).
001900    05  WRK-RATE-SOURCE          PIC X(04).
002000*       UPSTREAM RATE-FEED SOURCE CODE, E.G. 'TRSY' OR 'ECB '
002100    05  WRK-EFFECTIVE-DATE       PIC 9(08).
002200    05  WRK-EFFECTIVE-DATE-N REDEFINES WRK-EFFECTIVE-DATE.
002300        10  WRK-EFF-YYYY         PIC 9(04).
002400        10  WRK-EFF-MM           PIC 9(02).
002500        10  WRK-EFF-DD           PIC 9(02).
002600    05  WRK-LAST-MAINT-DATE      PIC 9(08).
002700    05  WRK-INVERSE-RATE         PIC 9(3)V9(4).
002800*       RECIPROCAL RATE CARRIED BY THE FEED - NOT COMPUTED HERE
002900    05  WRK-CCY-DECIMAL-PLACES   PIC 9(01).
003000    05  FILLER                   PIC X(07).
